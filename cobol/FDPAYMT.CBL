000100* FDPAYMT.CBL
000200* ---------------------------------------------------------------
000300* PAYMENT-REQUEST - one payment posting per record.
000400* ---------------------------------------------------------------
000500* 1995-11-02 DS  INV-0001  First cut.                             INV-0001
000600* ---------------------------------------------------------------
000700
000800     FD  PAYMENT-TRANS-FILE
000900         LABEL RECORDS ARE STANDARD.
001000
001100     01  PAYMENT-REQUEST.
001200         05  PAY-INV-ID                PIC X(12).
001300         05  PAY-AMOUNT                PIC S9(9)V99.
001400         05  FILLER                    PIC X(08).
