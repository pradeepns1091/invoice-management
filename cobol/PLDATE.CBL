000100* PLDATE.CBL
000200* ---------------------------------------------------------------
000300* Shared date-arithmetic paragraphs for the invoice batch run -
000400* get today's date and add N days to a CCYYMMDD date. Rebuilt off
000500* the leap-year test the old interactive date routine used to
000600* validate an operator-entered date (DATE05, vendor library);
000700* here the same divide-by-4/100/400 test decides whether February
000800* rolls over at day 28 or day 29 when GDTV-ADD-ONE-DAY runs.
000900* ---------------------------------------------------------------
001000* USAGE - GDTV-GET-TODAY
001100*   PERFORM GDTV-GET-TODAY.
001200*   RETURNS GDTV-TODAY-DATE (CCYYMMDD).
001300*
001400* USAGE - GDTV-ADD-DAYS-TO-DATE
001500*   MOVE date(CCYYMMDD)  TO GDTV-WORK-DATE.
001600*   MOVE days-to-add     TO GDTV-DAYS-TO-ADD.
001700*   PERFORM GDTV-ADD-DAYS-TO-DATE.
001800*   RETURNS GDTV-WORK-DATE (CCYYMMDD), advanced that many days.
001900* ---------------------------------------------------------------
002000* 1995-11-02 DS  INV-0001  First cut.                             INV-0001
002100* 1998-09-30 MK  INV-0014  Y2K - GDTV-GET-TODAY used to just      INV-0014
002200*                          stick a 19 in front of the 2-digit
002300*                          year ACCEPT FROM DATE hands us.
002400*                          Windowed it: 00-49 is 20xx, else 19xx.
002500* ---------------------------------------------------------------
002600
002700 GDTV-GET-TODAY.
002800
002900     ACCEPT GDTV-TODAY-YYMMDD FROM DATE.
003000
003100     IF GDTV-TODAY-YY < 50
003200        COMPUTE GDTV-WORK-CCYY = 2000 + GDTV-TODAY-YY
003300     ELSE
003400        COMPUTE GDTV-WORK-CCYY = 1900 + GDTV-TODAY-YY.
003500
003600     MOVE GDTV-TODAY-MM TO GDTV-WORK-MM.
003700     MOVE GDTV-TODAY-DD TO GDTV-WORK-DD.
003800     MOVE GDTV-WORK-DATE TO GDTV-TODAY-DATE.
003900* ________________________________________________________________
004000
004100 GDTV-ADD-DAYS-TO-DATE.
004200
004300     PERFORM GDTV-ADD-ONE-DAY GDTV-DAYS-TO-ADD TIMES.
004400* ________________________________________________________________
004500
004600 GDTV-ADD-ONE-DAY.
004700
004800     PERFORM GDTV-CHECK-LEAP-YEAR-OF-WORK-DATE.
004900
005000     MOVE GDTV-DAYS-IN-MONTH (GDTV-WORK-MM)
005100                                TO GDTV-DAYS-IN-CURRENT-MONTH.
005200
005300     IF GDTV-WORK-MM = 2 AND GDTV-IS-LEAP-YEAR
005400        MOVE 29 TO GDTV-DAYS-IN-CURRENT-MONTH.
005500
005600     ADD 1 TO GDTV-WORK-DD.
005700
005800     IF GDTV-WORK-DD > GDTV-DAYS-IN-CURRENT-MONTH
005900        MOVE 1 TO GDTV-WORK-DD
006000        ADD 1 TO GDTV-WORK-MM
006100        IF GDTV-WORK-MM > 12
006200           MOVE 1 TO GDTV-WORK-MM
006300           ADD 1 TO GDTV-WORK-CCYY.
006400* ________________________________________________________________
006500
006600 GDTV-CHECK-LEAP-YEAR-OF-WORK-DATE.
006700
006800     MOVE "N" TO W-GDTV-LEAP-YR-SWITCH.
006900
007000     DIVIDE GDTV-WORK-CCYY BY 400 GIVING GDTV-LYR-QUOTIENT
007100                               REMAINDER GDTV-LYR-REMAINDER.
007200     IF GDTV-LYR-REMAINDER = 0
007300        MOVE "Y" TO W-GDTV-LEAP-YR-SWITCH
007400     ELSE
007500        DIVIDE GDTV-WORK-CCYY BY 100 GIVING GDTV-LYR-QUOTIENT
007600                                  REMAINDER GDTV-LYR-REMAINDER
007700        IF GDTV-LYR-REMAINDER = 0
007800           MOVE "N" TO W-GDTV-LEAP-YR-SWITCH
007900        ELSE
008000           DIVIDE GDTV-WORK-CCYY BY 4 GIVING GDTV-LYR-QUOTIENT
008100                                     REMAINDER GDTV-LYR-REMAINDER
008200           IF GDTV-LYR-REMAINDER = 0
008300              MOVE "Y" TO W-GDTV-LEAP-YR-SWITCH
008400           ELSE
008500              MOVE "N" TO W-GDTV-LEAP-YR-SWITCH.
008600* ________________________________________________________________
