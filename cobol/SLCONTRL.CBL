000100* SLCONTRL.CBL
000200* ---------------------------------------------------------------
000300* SELECT for the CONTROL-FILE - one record, hands out the next
000400* invoice number. Carried over unchanged in shape from the old
000500* voucher system's last-voucher-issued control record.
000600* ---------------------------------------------------------------
000700* 1995-11-02 DS  INV-0001  First cut.                             INV-0001
000800* ---------------------------------------------------------------
000900
001000     SELECT CONTROL-FILE
001100            ASSIGN TO "CTLFILE"
001200            ORGANIZATION IS INDEXED
001300            ACCESS MODE IS RANDOM
001400            RECORD KEY IS CONTROL-KEY.
