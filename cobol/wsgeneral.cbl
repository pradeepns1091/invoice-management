000100* wsgeneral.cbl
000200* ---------------------------------------------------------------
000300*    WORKING-STORAGE to be used by PLGENERAL.CBL
000400* ---------------------------------------------------------------
000500*    Variable the calling program sets before the run:
000600*       PLG-PROGRAM-NAME - title for the start/end banners.
000700*    Variables PLGENERAL.CBL's paragraphs keep as the run goes:
000800*       PLG-RECORDS-READ, -PROCESSED, -REJECTED.
000900* ---------------------------------------------------------------
001000
001100     77  PLG-PROGRAM-NAME              PIC X(24) VALUE SPACES.
001200     77  PLG-RECORDS-READ              PIC 9(07) COMP VALUE ZERO.
001300     77  PLG-RECORDS-PROCESSED         PIC 9(07) COMP VALUE ZERO.
001400     77  PLG-RECORDS-REJECTED          PIC 9(07) COMP VALUE ZERO.
