000100* invoice-listing.cob
000200* ---------------------------------------------------------------
000300* Get All Invoices - nightly batch leg.  Straight read-and-print
000400* of the whole INVOICE-FILE, id order, no sort and no totals -
000500* a plain list for whoever wants to see where every invoice
000600* stands this morning.  Heading/detail/page-break layout lifted
000700* from the old print-state-file.cob, carrying invoice fields
000800* instead of state codes.
000900* ---------------------------------------------------------------
001000 IDENTIFICATION DIVISION.
001100 PROGRAM-ID.    INVOICE-LISTING.
001200 AUTHOR.        D SHRUM.
001300 INSTALLATION.  DATA PROCESSING.
001400 DATE-WRITTEN.  11/08/1995.
001500 DATE-COMPILED.
001600 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
001700* ---------------------------------------------------------------
001800* CHANGE LOG
001900* ---------------------------------------------------------------
002000* 1995-11-08 DS  INV-0004  First cut, heading/detail/page-break   INV-0004
002100*                          layout carried over from the old
002200*                          print-state-file.cob.
002300* 1996-04-18 DS  INV-0006  Added PLG- record counts to the end    INV-0006
002400*                          banner, same as the other legs.
002500* 1998-09-30 MK  INV-0014  Y2K date windowing - see PLDATE.CBL    INV-0014
002600*                          and wsdate.cbl change logs.
002700* 2002-06-11 RT  INV-0026  Status column now prints the word      INV-0026
002800*                          PENDING/PAID/VOID instead of the raw
002900*                          P/D/V byte - operators kept asking.
003000* ---------------------------------------------------------------
003100 ENVIRONMENT DIVISION.
003200   CONFIGURATION SECTION.
003300    SPECIAL-NAMES.
003400        C01 IS TOP-OF-FORM.
003500   INPUT-OUTPUT SECTION.
003600    FILE-CONTROL.
003700
003800       COPY "SLINVOIC.CBL".
003900
004000       SELECT PRINTER-FILE
004100              ASSIGN TO "INVLIST"
004200              ORGANIZATION IS LINE SEQUENTIAL.
004300
004400 DATA DIVISION.
004500    FILE SECTION.
004600
004700       COPY "FDINVOIC.CBL".
004800
004900       FD  PRINTER-FILE
005000           LABEL RECORDS ARE OMITTED.
005100
005200       01  PRINTER-RECORD               PIC X(80).
005300
005400    WORKING-STORAGE SECTION.
005500
005600      COPY "wsgeneral.cbl".
005700      COPY "wsdate.cbl".
005800
005900       01  TITLE-LINE.
006000           05  FILLER                  PIC X(23) VALUE SPACES.
006100           05  FILLER                  PIC X(21)
006200                                    VALUE "LIST OF ALL INVOICES".
006300           05  FILLER                  PIC X(11) VALUE SPACES.
006400           05  FILLER                  PIC X(05) VALUE "PAG: ".
006500           05  T-PAGE-NUMBER           PIC 9(03).
006600           05  FILLER                  PIC X(17) VALUE SPACES.
006700
006800       01  HEADING-ITEMS.
006900           05  FILLER                  PIC X(04) VALUE SPACES.
007000           05  FILLER                  PIC X(08) VALUE "INVOICE ".
007100           05  FILLER                  PIC X(03) VALUE SPACES.
007200           05  FILLER                  PIC X(06) VALUE "AMOUNT".
007300           05  FILLER                  PIC X(06) VALUE SPACES.
007400           05  FILLER                  PIC X(04) VALUE "PAID".
007500           05  FILLER                  PIC X(08) VALUE SPACES.
007600           05  FILLER                  PIC X(08) VALUE "DUE DATE".
007700           05  FILLER                  PIC X(05) VALUE SPACES.
007800           05  FILLER                  PIC X(07) VALUE "STATUS".
007900           05  FILLER                  PIC X(16) VALUE SPACES.
008000
008100       01  HEADING-LINE.
008200           05  FILLER                  PIC X(04) VALUE SPACES.
008300           05  FILLER                  PIC X(12) VALUE ALL "=".
008400           05  FILLER                  PIC X(03) VALUE SPACES.
008500           05  FILLER                  PIC X(12) VALUE ALL "=".
008600           05  FILLER                  PIC X(03) VALUE SPACES.
008700           05  FILLER                  PIC X(10) VALUE ALL "=".
008800           05  FILLER                  PIC X(03) VALUE SPACES.
008900           05  FILLER                  PIC X(10) VALUE ALL "=".
009000           05  FILLER                  PIC X(03) VALUE SPACES.
009100           05  FILLER                  PIC X(07) VALUE ALL "=".
009200           05  FILLER                  PIC X(13) VALUE SPACES.
009300
009400       01  DETAIL-LINE.
009500           05  FILLER                  PIC X(04) VALUE SPACES.
009600           05  D-INV-ID                PIC X(12).
009700           05  FILLER                  PIC X(03) VALUE SPACES.
009800           05  D-INV-AMOUNT            PIC ZZZ,ZZZ,ZZ9.99-.
009900           05  FILLER                  PIC X(03) VALUE SPACES.
010000           05  D-INV-PAID              PIC ZZ,ZZZ,ZZ9.99-.
010100           05  FILLER                  PIC X(03) VALUE SPACES.
010200           05  D-INV-DUE-DATE          PIC 99/99/9999.
010300           05  FILLER                  PIC X(03) VALUE SPACES.
010400           05  D-INV-STATUS            PIC X(07).
010500           05  FILLER                  PIC X(06) VALUE SPACES.
010600
010700       01  W-END-OF-FILE                PIC X.
010800           88  END-OF-FILE              VALUE "Y".
010900
011000       01  W-PRINTED-LINES              PIC 99 COMP.
011100           88  PAGE-FULL                VALUE 50 THROUGH 99.
011200* ________________________________________________________________
011300
011400 PROCEDURE DIVISION.
011500
011600 1000-PROGRAM-BEGIN.
011700
011800     PERFORM 2000-OPENING-PROCEDURE THRU 2000-EXIT.
011900     PERFORM 3000-MAIN-PROCESS      THRU 3000-EXIT.
012000     PERFORM 4000-CLOSING-PROCEDURE THRU 4000-EXIT.
012100     GO TO 1000-PROGRAM-DONE.
012200
012300 1000-PROGRAM-DONE.
012400
012500     STOP RUN.
012600* ________________________________________________________________
012700
012800 2000-OPENING-PROCEDURE.
012900
013000     MOVE "INVOICE-LISTING" TO PLG-PROGRAM-NAME.
013100     PERFORM GDTV-GET-TODAY.
013200     PERFORM GDTV-DISPLAY-PROGRAM-START.
013300
013400     OPEN INPUT  INVOICE-FILE.
013500     OPEN OUTPUT PRINTER-FILE.
013600
013700     MOVE ZERO TO T-PAGE-NUMBER.
013800     MOVE "N"  TO W-END-OF-FILE.
013900
014000     PERFORM 3400-PRINT-HEADINGS THRU 3400-EXIT.
014100
014200 2000-EXIT.
014300     EXIT.
014400* ________________________________________________________________
014500
014600 3000-MAIN-PROCESS.
014700
014800     MOVE LOW-VALUES TO INV-ID.
014900     START INVOICE-FILE KEY IS NOT LESS THAN INV-ID
015000        INVALID KEY
015100           MOVE "Y" TO W-END-OF-FILE.
015200
015300     PERFORM 3100-READ-NEXT-INVOICE THRU 3100-EXIT.
015400
015500     IF END-OF-FILE
015600        MOVE "NO RECORDS IN THE INVOICE FILE !" TO PRINTER-RECORD
015700        WRITE PRINTER-RECORD BEFORE ADVANCING 1.
015800
015900     PERFORM 3200-PRINT-ONE-RECORD THRU 3200-EXIT
016000              UNTIL END-OF-FILE.
016100
016200 3000-EXIT.
016300     EXIT.
016400* ________________________________________________________________
016500
016600 3100-READ-NEXT-INVOICE.
016700
016800     READ INVOICE-FILE NEXT RECORD
016900        AT END
017000           MOVE "Y" TO W-END-OF-FILE
017100        NOT AT END
017200           ADD 1 TO PLG-RECORDS-READ.
017300
017400 3100-EXIT.
017500     EXIT.
017600* ________________________________________________________________
017700
017800 3200-PRINT-ONE-RECORD.
017900
018000     IF PAGE-FULL
018100        PERFORM 3300-FINALIZE-PAGE THRU 3300-EXIT
018200        PERFORM 3400-PRINT-HEADINGS THRU 3400-EXIT.
018300
018400     MOVE INV-ID                TO D-INV-ID.
018500     MOVE INV-AMOUNT             TO D-INV-AMOUNT.
018600     MOVE INV-PAID               TO D-INV-PAID.
018700     MOVE INV-DUE-MM             TO D-INV-DUE-DATE (1:2).
018800     MOVE INV-DUE-DD             TO D-INV-DUE-DATE (4:2).
018900     MOVE INV-DUE-CCYY           TO D-INV-DUE-DATE (7:4).
019000
019100     IF INVOICE-PENDING
019200        MOVE "PENDING" TO D-INV-STATUS
019300     ELSE
019400        IF INVOICE-CLOSED-PAID
019500           MOVE "PAID"  TO D-INV-STATUS
019600        ELSE
019700           MOVE "VOID"  TO D-INV-STATUS.
019800
019900     MOVE DETAIL-LINE TO PRINTER-RECORD.
020000     WRITE PRINTER-RECORD AFTER ADVANCING 1.
020100
020200     ADD 1 TO W-PRINTED-LINES.
020300     ADD 1 TO PLG-RECORDS-PROCESSED.
020400
020500     PERFORM 3100-READ-NEXT-INVOICE THRU 3100-EXIT.
020600
020700 3200-EXIT.
020800     EXIT.
020900* ________________________________________________________________
021000
021100 3300-FINALIZE-PAGE.
021200
021300     MOVE SPACES TO PRINTER-RECORD.
021400     WRITE PRINTER-RECORD BEFORE ADVANCING TOP-OF-FORM.
021500
021600 3300-EXIT.
021700     EXIT.
021800* ________________________________________________________________
021900
022000 3400-PRINT-HEADINGS.
022100
022200     ADD 1 TO T-PAGE-NUMBER.
022300     MOVE TITLE-LINE TO PRINTER-RECORD.
022400     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
022500
022600     MOVE HEADING-ITEMS TO PRINTER-RECORD.
022700     WRITE PRINTER-RECORD AFTER ADVANCING 3.
022800
022900     MOVE HEADING-LINE TO PRINTER-RECORD.
023000     WRITE PRINTER-RECORD AFTER ADVANCING 1.
023100
023200     MOVE 5 TO W-PRINTED-LINES.
023300
023400 3400-EXIT.
023500     EXIT.
023600* ________________________________________________________________
023700
023800 4000-CLOSING-PROCEDURE.
023900
024000     PERFORM 3300-FINALIZE-PAGE THRU 3300-EXIT.
024100
024200     CLOSE INVOICE-FILE.
024300     CLOSE PRINTER-FILE.
024400
024500     PERFORM GDTV-DISPLAY-PROGRAM-END.
024600
024700 4000-EXIT.
024800     EXIT.
024900* ________________________________________________________________
025000
025100     COPY "PLGENERAL.CBL".
025200     COPY "PLDATE.CBL".
