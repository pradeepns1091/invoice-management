000100* FDINVOIC.CBL
000200* ---------------------------------------------------------------
000300* INVOICE-RECORD - the invoice master record.
000400* ---------------------------------------------------------------
000500* 1995-11-02 DS  INV-0001  First cut, modeled on the old VOUCHER  INV-0001
000600*                          record.
000700* 1998-09-30 MK  INV-0014  Y2K - due/activity dates were YY when  INV-0014
000800*                          first cut; windowed and re-cut to
000900*                          CCYYMMDD across the board.
001000* ---------------------------------------------------------------
001100
001200     FD  INVOICE-FILE
001300         LABEL RECORDS ARE STANDARD.
001400
001500     01  INVOICE-RECORD.
001600         05  INV-ID                    PIC X(12).
001700         05  INV-ID-R REDEFINES INV-ID.
001800             10  INV-ID-PREFIX         PIC X(3).
001900             10  INV-ID-NUMBER         PIC 9(9).
002000         05  INV-AMOUNT                PIC S9(9)V99.
002100         05  INV-PAID                  PIC S9(9)V99.
002200         05  INV-DUE-DATE              PIC 9(8).
002300         05  INV-DUE-DATE-R REDEFINES INV-DUE-DATE.
002400             10  INV-DUE-CCYY          PIC 9(4).
002500             10  INV-DUE-MM            PIC 9(2).
002600             10  INV-DUE-DD            PIC 9(2).
002700         05  INV-STATUS                PIC X(01).
002800             88  INVOICE-PENDING           VALUE "P".
002900             88  INVOICE-CLOSED-PAID       VALUE "D".
003000             88  INVOICE-CLOSED-VOID       VALUE "V".
003100         05  INV-CREATED-DATE          PIC 9(8).
003200         05  INV-CREATED-DATE-R REDEFINES INV-CREATED-DATE.
003300             10  INV-CREATED-CCYY      PIC 9(4).
003400             10  INV-CREATED-MM        PIC 9(2).
003500             10  INV-CREATED-DD        PIC 9(2).
003600         05  INV-LAST-ACTIVITY-DATE    PIC 9(8).
003700         05  INV-ACTIVITY-DATE-R REDEFINES INV-LAST-ACTIVITY-DATE.
003800             10  INV-ACTIVITY-CCYY     PIC 9(4).
003900             10  INV-ACTIVITY-MM       PIC 9(2).
004000             10  INV-ACTIVITY-DD       PIC 9(2).
004100         05  FILLER                    PIC X(14).
