000100* SLCREAT.CBL
000200* ---------------------------------------------------------------
000300* SELECT for CREATE-TRANS-FILE - the day's new-invoice requests,
000400* arriving as a sequential transaction file ahead of the run.
000500* ---------------------------------------------------------------
000600* 1995-11-02 DS  INV-0001  First cut.                             INV-0001
000700* ---------------------------------------------------------------
000800
000900     SELECT CREATE-TRANS-FILE
001000            ASSIGN TO "CREATRN"
001100            ORGANIZATION IS SEQUENTIAL.
