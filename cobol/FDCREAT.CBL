000100* FDCREAT.CBL
000200* ---------------------------------------------------------------
000300* CREATE-INVOICE-REQUEST - one new-invoice request per record.
000400* Amount and due date only; the id is assigned by the run, never
000500* supplied on the transaction.
000600* ---------------------------------------------------------------
000700* 1995-11-02 DS  INV-0001  First cut.                             INV-0001
000800* ---------------------------------------------------------------
000900
001000     FD  CREATE-TRANS-FILE
001100         LABEL RECORDS ARE STANDARD.
001200
001300     01  CREATE-INVOICE-REQUEST.
001400         05  CIR-AMOUNT                PIC S9(9)V99.
001500         05  CIR-DUE-DATE              PIC 9(8).
001600         05  CIR-DUE-DATE-R REDEFINES CIR-DUE-DATE.
001700             10  CIR-DUE-CCYY          PIC 9(4).
001800             10  CIR-DUE-MM            PIC 9(2).
001900             10  CIR-DUE-DD            PIC 9(2).
002000         05  FILLER                    PIC X(09).
