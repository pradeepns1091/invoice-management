000100* ADD-NEW-INVOICE.CBL
000200* ---------------------------------------------------------------
000300* Shared paragraph: assign the next invoice number off the
000400* CONTROL-FILE, build a new INVOICE-RECORD opening PENDING with
000500* paid-zero, and write it. Called from invoice-create.cob for a
000600* Create Invoice request, and from invoice-overdue-sweep.cob for
000700* the rollover invoice a processed-overdue record generates.
000800* ---------------------------------------------------------------
000900* USAGE
001000*   MOVE amount    TO NEW-INVOICE-AMOUNT.
001100*   MOVE due-date  TO NEW-INVOICE-DUE-DATE.
001200*   PERFORM ADD-NEW-INVOICE.
001300* RETURNS
001400*   ERROR-R-W-NEW-INVOICE-NUMBER or ERROR-WRITING set on failure;
001500*   otherwise INVOICE-RECORD holds the new invoice, now written.
001600* ---------------------------------------------------------------
001700* 1995-11-02 DS  INV-0001  First cut, adapted from the old voucherINV-0001
001800*                          system's ADD-NEW-VOUCHER.CBL.
001900* ---------------------------------------------------------------
002000
002100 ADD-NEW-INVOICE.
002200
002300     MOVE "N" TO W-ERROR-WRITING.
002400     PERFORM ADD-NEW-INVOICE-ASSIGN-NUMBER.
002500
002600     IF NOT ERROR-R-W-NEW-INVOICE-NUMBER
002700        MOVE NEW-INVOICE-AMOUNT    TO INV-AMOUNT
002800        MOVE ZERO                 TO INV-PAID
002900        MOVE NEW-INVOICE-DUE-DATE  TO INV-DUE-DATE
003000        SET INVOICE-PENDING       TO TRUE
003100        MOVE GDTV-TODAY-DATE      TO INV-CREATED-DATE
003200        MOVE GDTV-TODAY-DATE      TO INV-LAST-ACTIVITY-DATE
003300
003400        WRITE INVOICE-RECORD
003500           INVALID KEY
003600              MOVE "Y" TO W-ERROR-WRITING.
003700* ________________________________________________________________
003800
003900 ADD-NEW-INVOICE-ASSIGN-NUMBER.
004000
004100     MOVE "N" TO W-ERROR-R-W-NEW-INVOICE-NUMBER.
004200     MOVE 1   TO CONTROL-KEY.
004300
004400     READ CONTROL-FILE RECORD
004500        INVALID KEY
004600           MOVE "Y" TO W-ERROR-R-W-NEW-INVOICE-NUMBER.
004700
004800     IF NOT ERROR-R-W-NEW-INVOICE-NUMBER
004900        ADD 1 TO CONTROL-LAST-INVOICE
005000        REWRITE CONTROL-RECORD
005100           INVALID KEY
005200              MOVE "Y" TO W-ERROR-R-W-NEW-INVOICE-NUMBER.
005300
005400     IF NOT ERROR-R-W-NEW-INVOICE-NUMBER
005500        MOVE "INV"                TO INV-ID-PREFIX
005600        MOVE CONTROL-LAST-INVOICE TO INV-ID-NUMBER.
005700* ________________________________________________________________
