000100* invoice-payment.cob
000200* ---------------------------------------------------------------
000300* Add Payment - nightly batch leg.  Reads PAYMENT-TRANS-FILE,
000400* one posting per record (invoice id and amount), and applies
000500* it straight to INV-PAID on the matching INVOICE-RECORD.  No
000600* overpayment clamp - whatever PAY-AMOUNT says gets added, even
000700* past INV-AMOUNT.  Paid-in-full (INV-PAID >= INV-AMOUNT) closes
000800* the invoice PAID; a posting against an id we cannot find is
000900* rejected and the invoice is left untouched.  Replaces the CRT
001000* confirm-and-check-number dialogue in the old pay-selected-
001100* voucher.cob with a transaction-file pass; no operator prompts.
001200* ---------------------------------------------------------------
001300 IDENTIFICATION DIVISION.
001400 PROGRAM-ID.    INVOICE-PAYMENT.
001500 AUTHOR.        D SHRUM.
001600 INSTALLATION.  DATA PROCESSING.
001700 DATE-WRITTEN.  11/03/1995.
001800 DATE-COMPILED.
001900 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
002000* ---------------------------------------------------------------
002100* CHANGE LOG
002200* ---------------------------------------------------------------
002300* 1995-11-03 DS  INV-0002  First cut, adapted from the old        INV-0002
002400*                          pay-selected-voucher.cob posting
002500*                          logic - dropped the CRT confirmation
002600*                          and check-number capture, left the
002700*                          core "add to paid, close if full" rule.
002800* 1996-04-18 DS  INV-0006  Added PLG- record counts to the end    INV-0006
002900*                          banner, same as invoice-create.cob.
003000* 1998-09-30 MK  INV-0014  Y2K date windowing - see PLDATE.CBL    INV-0014
003100*                          and wsdate.cbl change logs.
003200* 2001-02-08 RT  INV-0022  UPSI-0 detail line per posting, same   INV-0022
003300*                          switch as invoice-create.cob uses.
003400* 2004-11-30 JP  INV-0031  A posting against an invoice id not on INV-0031
003500*                          file used to abend the run (bad INVALID
003600*                          KEY handling on the READ) - now it is
003700*                          rejected and counted, run keeps going.
003800* ---------------------------------------------------------------
003900 ENVIRONMENT DIVISION.
004000   CONFIGURATION SECTION.
004100    SPECIAL-NAMES.
004200        UPSI-0 ON STATUS IS DETAIL-LOG-REQUESTED
004300               OFF STATUS IS DETAIL-LOG-NOT-REQUESTED.
004400   INPUT-OUTPUT SECTION.
004500    FILE-CONTROL.
004600
004700       COPY "SLPAYMT.CBL".
004800       COPY "SLINVOIC.CBL".
004900
005000 DATA DIVISION.
005100    FILE SECTION.
005200
005300       COPY "FDPAYMT.CBL".
005400       COPY "FDINVOIC.CBL".
005500
005600    WORKING-STORAGE SECTION.
005700
005800      COPY "wsgeneral.cbl".
005900      COPY "wsdate.cbl".
006000
006100       01  W-END-OF-FILE                  PIC X.
006200           88  END-OF-FILE                VALUE "Y".
006300
006400       01  W-FOUND-INVOICE-RECORD         PIC X.
006500           88  FOUND-INVOICE-RECORD       VALUE "Y".
006600
006700       77  W-PAYMENT-AMOUNT               PIC S9(9)V99.
006800* ________________________________________________________________
006900
007000 PROCEDURE DIVISION.
007100
007200 1000-PROGRAM-BEGIN.
007300
007400     PERFORM 2000-OPENING-PROCEDURE THRU 2000-EXIT.
007500     PERFORM 3000-MAIN-PROCESS      THRU 3000-EXIT.
007600     PERFORM 4000-CLOSING-PROCEDURE THRU 4000-EXIT.
007700     GO TO 1000-PROGRAM-DONE.
007800
007900 1000-PROGRAM-DONE.
008000
008100     STOP RUN.
008200* ________________________________________________________________
008300
008400 2000-OPENING-PROCEDURE.
008500
008600     MOVE "INVOICE-PAYMENT" TO PLG-PROGRAM-NAME.
008700     PERFORM GDTV-GET-TODAY.
008800     PERFORM GDTV-DISPLAY-PROGRAM-START.
008900
009000     OPEN INPUT PAYMENT-TRANS-FILE.
009100     OPEN I-O   INVOICE-FILE.
009200
009300     MOVE "N" TO W-END-OF-FILE.
009400
009500 2000-EXIT.
009600     EXIT.
009700* ________________________________________________________________
009800
009900 3000-MAIN-PROCESS.
010000
010100     PERFORM 3100-READ-NEXT-PAYMENT THRU 3100-EXIT.
010200
010300     PERFORM 3200-PROCESS-ONE-PAYMENT THRU 3200-EXIT
010400              UNTIL END-OF-FILE.
010500
010600 3000-EXIT.
010700     EXIT.
010800* ________________________________________________________________
010900
011000 3100-READ-NEXT-PAYMENT.
011100
011200     READ PAYMENT-TRANS-FILE
011300        AT END
011400           MOVE "Y" TO W-END-OF-FILE
011500        NOT AT END
011600           ADD 1 TO PLG-RECORDS-READ.
011700
011800 3100-EXIT.
011900     EXIT.
012000* ________________________________________________________________
012100
012200 3200-PROCESS-ONE-PAYMENT.
012300
012400     MOVE PAY-INV-ID   TO INV-ID.
012500     MOVE PAY-AMOUNT   TO W-PAYMENT-AMOUNT.
012600     MOVE "Y"          TO W-FOUND-INVOICE-RECORD.
012700
012800     PERFORM PL-LOOK-FOR-INVOICE-RECORD.
012900
013000     IF NOT FOUND-INVOICE-RECORD
013100        ADD 1 TO PLG-RECORDS-REJECTED
013200        IF DETAIL-LOG-REQUESTED
013300           DISPLAY "REJECTED - NOT ON FILE " PAY-INV-ID
013400     ELSE
013500        PERFORM 3300-POST-PAYMENT THRU 3300-EXIT
013600        ADD 1 TO PLG-RECORDS-PROCESSED.
013700
013800     PERFORM 3100-READ-NEXT-PAYMENT THRU 3100-EXIT.
013900
014000 3200-EXIT.
014100     EXIT.
014200* ________________________________________________________________
014300
014400 3300-POST-PAYMENT.
014500
014600     ADD W-PAYMENT-AMOUNT        TO INV-PAID.
014700     MOVE GDTV-TODAY-DATE        TO INV-LAST-ACTIVITY-DATE.
014800
014900     IF INV-PAID >= INV-AMOUNT
015000        SET INVOICE-CLOSED-PAID  TO TRUE.
015100
015200     REWRITE INVOICE-RECORD.
015300
015400     IF DETAIL-LOG-REQUESTED
015500        DISPLAY "POSTED   - " INV-ID
015600                " " W-PAYMENT-AMOUNT.
015700
015800 3300-EXIT.
015900     EXIT.
016000* ________________________________________________________________
016100
016200 4000-CLOSING-PROCEDURE.
016300
016400     CLOSE PAYMENT-TRANS-FILE.
016500     CLOSE INVOICE-FILE.
016600
016700     PERFORM GDTV-DISPLAY-PROGRAM-END.
016800
016900 4000-EXIT.
017000     EXIT.
017100* ________________________________________________________________
017200
017300     COPY "PLGENERAL.CBL".
017400     COPY "PLDATE.CBL".
017500     COPY "PL-LOOK-FOR-INVOICE-RECORD.CBL".
