000100* invoice-create.cob
000200* ---------------------------------------------------------------
000300* Create Invoice - nightly batch leg.  Reads CREATE-TRANS-FILE,
000400* one new-invoice request per record (amount and due date only -
000500* the id is never supplied on the transaction, we hand one out),
000600* and writes a new PENDING record to INVOICE-FILE for each one
000700* that is accepted.  No operator involved; this is a straight
000800* sequential pass, same shape as the old voucher ADD-MODULE loop
000900* but without the CRT screen or the keep-going prompt.
001000* ---------------------------------------------------------------
001100 IDENTIFICATION DIVISION.
001200 PROGRAM-ID.    INVOICE-CREATE.
001300 AUTHOR.        D SHRUM.
001400 INSTALLATION.  DATA PROCESSING.
001500 DATE-WRITTEN.  11/02/1995.
001600 DATE-COMPILED.
001700 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
001800* ---------------------------------------------------------------
001900* CHANGE LOG
002000* ---------------------------------------------------------------
002100* 1995-11-02 DS  INV-0001  First cut, adapted from the old        INV-0001
002200*                          voucher-maintenance.cob ADD-MODULE
002300*                          option - no CRT, no menu, runs the
002400*                          whole transaction file start to end.
002500* 1996-04-18 DS  INV-0006  Added PLG- record counts to the end    INV-0006
002600*                          banner; operators were asking how many
002700*                          invoices actually went on each run.
002800* 1998-09-30 MK  INV-0014  Y2K date windowing - see PLDATE.CBL    INV-0014
002900*                          and wsdate.cbl change logs.
003000* 2001-02-08 RT  INV-0021  UPSI-0 now turns on a detail line per  INV-0021
003100*                          transaction (one DISPLAY per invoice
003200*                          created) for shops that want it in the
003300*                          run log; off by default.
003400* 2003-07-14 JP  INV-0029  Cleaned up comments, no logic change.  INV-0029
003500* ---------------------------------------------------------------
003600 ENVIRONMENT DIVISION.
003700   CONFIGURATION SECTION.
003800    SPECIAL-NAMES.
003900        UPSI-0 ON STATUS IS DETAIL-LOG-REQUESTED
004000               OFF STATUS IS DETAIL-LOG-NOT-REQUESTED.
004100   INPUT-OUTPUT SECTION.
004200    FILE-CONTROL.
004300
004400       COPY "SLCREAT.CBL".
004500       COPY "SLINVOIC.CBL".
004600       COPY "SLCONTRL.CBL".
004700
004800 DATA DIVISION.
004900    FILE SECTION.
005000
005100       COPY "FDCREAT.CBL".
005200       COPY "FDINVOIC.CBL".
005300       COPY "FDCONTRL.CBL".
005400
005500    WORKING-STORAGE SECTION.
005600
005700      COPY "wsgeneral.cbl".
005800      COPY "wsdate.cbl".
005900
006000       01  W-END-OF-FILE                  PIC X.
006100           88  END-OF-FILE                VALUE "Y".
006200
006300       01  W-ERROR-WRITING                PIC X.
006400           88  ERROR-WRITING              VALUE "Y".
006500
006600       01  W-ERROR-R-W-NEW-INVOICE-NUMBER PIC X.
006700           88  ERROR-R-W-NEW-INVOICE-NUMBER VALUE "Y".
006800
006900       77  NEW-INVOICE-AMOUNT             PIC S9(9)V99.
007000       77  NEW-INVOICE-DUE-DATE           PIC 9(8).
007100* ________________________________________________________________
007200
007300 PROCEDURE DIVISION.
007400
007500 1000-PROGRAM-BEGIN.
007600
007700     PERFORM 2000-OPENING-PROCEDURE THRU 2000-EXIT.
007800     PERFORM 3000-MAIN-PROCESS      THRU 3000-EXIT.
007900     PERFORM 4000-CLOSING-PROCEDURE THRU 4000-EXIT.
008000     GO TO 1000-PROGRAM-DONE.
008100
008200 1000-PROGRAM-DONE.
008300
008400     STOP RUN.
008500* ________________________________________________________________
008600
008700 2000-OPENING-PROCEDURE.
008800
008900     MOVE "INVOICE-CREATE" TO PLG-PROGRAM-NAME.
009000     PERFORM GDTV-GET-TODAY.
009100     PERFORM GDTV-DISPLAY-PROGRAM-START.
009200
009300     OPEN INPUT CREATE-TRANS-FILE.
009400     OPEN I-O   INVOICE-FILE.
009500     OPEN I-O   CONTROL-FILE.
009600
009700     MOVE "N" TO W-END-OF-FILE.
009800
009900 2000-EXIT.
010000     EXIT.
010100* ________________________________________________________________
010200
010300 3000-MAIN-PROCESS.
010400
010500     PERFORM 3100-READ-NEXT-CREATE-REQUEST THRU 3100-EXIT.
010600
010700     PERFORM 3200-PROCESS-ONE-REQUEST THRU 3200-EXIT
010800              UNTIL END-OF-FILE.
010900
011000 3000-EXIT.
011100     EXIT.
011200* ________________________________________________________________
011300
011400 3100-READ-NEXT-CREATE-REQUEST.
011500
011600     READ CREATE-TRANS-FILE
011700        AT END
011800           MOVE "Y" TO W-END-OF-FILE
011900        NOT AT END
012000           ADD 1 TO PLG-RECORDS-READ.
012100
012200 3100-EXIT.
012300     EXIT.
012400* ________________________________________________________________
012500
012600 3200-PROCESS-ONE-REQUEST.
012700
012800     MOVE CIR-AMOUNT   TO NEW-INVOICE-AMOUNT.
012900     MOVE CIR-DUE-DATE TO NEW-INVOICE-DUE-DATE.
013000
013100     PERFORM ADD-NEW-INVOICE.
013200
013300     IF ERROR-R-W-NEW-INVOICE-NUMBER OR ERROR-WRITING
013400        ADD 1 TO PLG-RECORDS-REJECTED
013500        IF DETAIL-LOG-REQUESTED
013600           DISPLAY "REJECTED - AMOUNT " NEW-INVOICE-AMOUNT
013700                   " DUE " NEW-INVOICE-DUE-DATE
013800     ELSE
013900        ADD 1 TO PLG-RECORDS-PROCESSED
014000        IF DETAIL-LOG-REQUESTED
014100           DISPLAY "CREATED  - " INV-ID
014200                   " " NEW-INVOICE-AMOUNT.
014300
014400     PERFORM 3100-READ-NEXT-CREATE-REQUEST THRU 3100-EXIT.
014500
014600 3200-EXIT.
014700     EXIT.
014800* ________________________________________________________________
014900
015000 4000-CLOSING-PROCEDURE.
015100
015200     CLOSE CREATE-TRANS-FILE.
015300     CLOSE INVOICE-FILE.
015400     CLOSE CONTROL-FILE.
015500
015600     PERFORM GDTV-DISPLAY-PROGRAM-END.
015700
015800 4000-EXIT.
015900     EXIT.
016000* ________________________________________________________________
016100
016200     COPY "PLGENERAL.CBL".
016300     COPY "PLDATE.CBL".
016400     COPY "ADD-NEW-INVOICE.CBL".
