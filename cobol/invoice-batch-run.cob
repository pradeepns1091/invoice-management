000100* invoice-batch-run.cob
000200* ---------------------------------------------------------------
000300* Mainline for the nightly invoice run.  Replaces the old CRT
000400* menu (accounts-payable-system.cob / payment-mode.cob) with a
000500* straight-line batch sequence - there is no operator sitting at
000600* a screen overnight to pick options, so the four legs just run
000700* in order every night: Create, Add Payment, Process Overdue,
000800* then the all-invoices listing.  Each leg is its own program
000900* with its own files and its own run banner; this one only
001000* sequences the CALLs and gives the whole run a start/end stamp.
001100* ---------------------------------------------------------------
001200 IDENTIFICATION DIVISION.
001300 PROGRAM-ID.    INVOICE-BATCH-RUN.
001400 AUTHOR.        D SHRUM.
001500 INSTALLATION.  DATA PROCESSING.
001600 DATE-WRITTEN.  11/09/1995.
001700 DATE-COMPILED.
001800 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
001900* ---------------------------------------------------------------
002000* CHANGE LOG
002100* ---------------------------------------------------------------
002200* 1995-11-09 DS  INV-0005  First cut - replaces the old menu      INV-0005
002300*                          front end with a fixed CALL sequence
002400*                          for the overnight run.
002500* 1996-04-18 DS  INV-0006  No change here - record counts were    INV-0006
002600*                          added inside each of the four legs.
002700* 1998-09-30 MK  INV-0014  Y2K - no date fields in this program,  INV-0014
002800*                          noted only so the run log shows every
002900*                          member touched during the sweep.
003000* 2001-02-08 RT  INV-0024  Added the per-leg START/END banner so  INV-0024
003100*                          the run log shows where each leg began
003200*                          if one of them abends midway through.
003300* ---------------------------------------------------------------
003400 ENVIRONMENT DIVISION.
003500   CONFIGURATION SECTION.
003600    SPECIAL-NAMES.
003700        C01 IS TOP-OF-FORM.
003800
003900 DATA DIVISION.
004000    WORKING-STORAGE SECTION.
004100
004200      COPY "wsgeneral.cbl".
004300      COPY "wsdate.cbl".
004400
004500       01  W-RUN-BANNER.
004600           05  FILLER                  PIC X(16)
004700                                        VALUE "INVOICE BATCH - ".
004800           05  W-RUN-LEG               PIC X(24).
004900           05  FILLER                  PIC X(08) VALUE SPACES.
005000
005100       77  DUMMY                       PIC X.
005200* ________________________________________________________________
005300
005400 PROCEDURE DIVISION.
005500
005600 1000-PROGRAM-BEGIN.
005700
005800     PERFORM 2000-OPENING-PROCEDURE THRU 2000-EXIT.
005900     PERFORM 3000-MAIN-PROCESS      THRU 3000-EXIT.
006000     PERFORM 4000-CLOSING-PROCEDURE THRU 4000-EXIT.
006100     GO TO 1000-PROGRAM-DONE.
006200
006300 1000-PROGRAM-DONE.
006400
006500     STOP RUN.
006600* ________________________________________________________________
006700
006800 2000-OPENING-PROCEDURE.
006900
007000     MOVE "INVOICE-BATCH-RUN" TO PLG-PROGRAM-NAME.
007100     PERFORM GDTV-GET-TODAY.
007200     PERFORM GDTV-DISPLAY-PROGRAM-START.
007300
007400 2000-EXIT.
007500     EXIT.
007600* ________________________________________________________________
007700
007800 3000-MAIN-PROCESS.
007900
008000     MOVE "CREATE INVOICES"      TO W-RUN-LEG.
008100     DISPLAY W-RUN-BANNER.
008200     CALL "INVOICE-CREATE".
008300
008400     MOVE "ADD PAYMENTS"         TO W-RUN-LEG.
008500     DISPLAY W-RUN-BANNER.
008600     CALL "INVOICE-PAYMENT".
008700
008800     MOVE "PROCESS OVERDUE"      TO W-RUN-LEG.
008900     DISPLAY W-RUN-BANNER.
009000     CALL "INVOICE-OVERDUE-SWEEP".
009100
009200     MOVE "LIST ALL INVOICES"    TO W-RUN-LEG.
009300     DISPLAY W-RUN-BANNER.
009400     CALL "INVOICE-LISTING".
009500
009600 3000-EXIT.
009700     EXIT.
009800* ________________________________________________________________
009900
010000 4000-CLOSING-PROCEDURE.
010100
010200     PERFORM GDTV-DISPLAY-PROGRAM-END.
010300
010400 4000-EXIT.
010500     EXIT.
010600* ________________________________________________________________
010700
010800     COPY "PLGENERAL.CBL".
010900     COPY "PLDATE.CBL".
