000100* SLOVRDUE.CBL
000200* ---------------------------------------------------------------
000300* SELECT for OVERDUE-PARM-FILE - the one-record parameter card
000400* drives a Process Overdue sweep (late fee and grace-period days).
000500* ---------------------------------------------------------------
000600* 1995-11-02 DS  INV-0001  First cut.                             INV-0001
000700* ---------------------------------------------------------------
000800
000900     SELECT OVERDUE-PARM-FILE
001000            ASSIGN TO "OVRPARM"
001100            ORGANIZATION IS SEQUENTIAL.
