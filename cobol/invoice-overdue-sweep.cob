000100* invoice-overdue-sweep.cob
000200* ---------------------------------------------------------------
000300* Process Overdue - nightly batch leg.  Reads the one-record
000400* OVERDUE-PARM-FILE for the run's late fee and grace-period days,
000500* then browses the whole INVOICE-FILE looking for PENDING
000600* invoices whose due date plus the grace period has slipped
000700* behind today.  Each one found is closed out - PAID if it had
000800* a partial payment on it, VOID if it had none - and a brand new
000900* PENDING invoice is rolled over for the balance still owed plus
001000* the late fee, due date reset to today plus the grace period.
001100* No running totals are kept; this is a straight driving-read
001200* pass, same shape as the old deductibles-report.cob line-up,
001300* minus its SORT step and its printed report - nothing here goes
001400* to a printer.
001500* ---------------------------------------------------------------
001600 IDENTIFICATION DIVISION.
001700 PROGRAM-ID.    INVOICE-OVERDUE-SWEEP.
001800 AUTHOR.        D SHRUM.
001900 INSTALLATION.  DATA PROCESSING.
002000 DATE-WRITTEN.  11/06/1995.
002100 DATE-COMPILED.
002200 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
002300* ---------------------------------------------------------------
002400* CHANGE LOG
002500* ---------------------------------------------------------------
002600* 1995-11-06 DS  INV-0003  First cut, driving read lifted from    INV-0003
002700*                          the old deductibles-report.cob -
002800*                          dropped the SORT and the print file,
002900*                          this leg never produces a report.
003000* 1996-04-18 DS  INV-0006  Added PLG- record counts to the end    INV-0006
003100*                          banner, same as the other two legs.
003200* 1998-09-30 MK  INV-0014  Y2K date windowing - see PLDATE.CBL    INV-0014
003300*                          and wsdate.cbl change logs.
003400* 2001-02-08 RT  INV-0023  UPSI-0 detail line per rollover, same  INV-0023
003500*                          switch as the other two legs use.
003600* 2005-03-21 JP  INV-0033  Grace period used to be added to       INV-0033
003700*                          TODAY instead of to INV-DUE-DATE when
003800*                          testing for overdue - fixed; the test
003900*                          is due-date-plus-grace against today.
004000* ---------------------------------------------------------------
004100 ENVIRONMENT DIVISION.
004200   CONFIGURATION SECTION.
004300    SPECIAL-NAMES.
004400        UPSI-0 ON STATUS IS DETAIL-LOG-REQUESTED
004500               OFF STATUS IS DETAIL-LOG-NOT-REQUESTED.
004600   INPUT-OUTPUT SECTION.
004700    FILE-CONTROL.
004800
004900       COPY "SLOVRDUE.CBL".
005000       COPY "SLINVOIC.CBL".
005100       COPY "SLCONTRL.CBL".
005200
005300 DATA DIVISION.
005400    FILE SECTION.
005500
005600       COPY "FDOVRDUE.CBL".
005700       COPY "FDINVOIC.CBL".
005800       COPY "FDCONTRL.CBL".
005900
006000    WORKING-STORAGE SECTION.
006100
006200      COPY "wsgeneral.cbl".
006300      COPY "wsdate.cbl".
006400
006500       01  W-END-OF-FILE                  PIC X.
006600           88  END-OF-FILE                VALUE "Y".
006700
006800       01  W-ERROR-WRITING                PIC X.
006900           88  ERROR-WRITING              VALUE "Y".
007000
007100       01  W-ERROR-R-W-NEW-INVOICE-NUMBER PIC X.
007200           88  ERROR-R-W-NEW-INVOICE-NUMBER VALUE "Y".
007300
007400       77  NEW-INVOICE-AMOUNT             PIC S9(9)V99.
007500       77  NEW-INVOICE-DUE-DATE           PIC 9(8).
007600       77  W-OVERDUE-TEST-DATE            PIC 9(8).
007700* ________________________________________________________________
007800
007900 PROCEDURE DIVISION.
008000
008100 1000-PROGRAM-BEGIN.
008200
008300     PERFORM 2000-OPENING-PROCEDURE THRU 2000-EXIT.
008400     PERFORM 3000-MAIN-PROCESS      THRU 3000-EXIT.
008500     PERFORM 4000-CLOSING-PROCEDURE THRU 4000-EXIT.
008600     GO TO 1000-PROGRAM-DONE.
008700
008800 1000-PROGRAM-DONE.
008900
009000     STOP RUN.
009100* ________________________________________________________________
009200
009300 2000-OPENING-PROCEDURE.
009400
009500     MOVE "INVOICE-OVERDUE-SWEEP" TO PLG-PROGRAM-NAME.
009600     PERFORM GDTV-GET-TODAY.
009700     PERFORM GDTV-DISPLAY-PROGRAM-START.
009800
009900     OPEN INPUT OVERDUE-PARM-FILE.
010000     OPEN I-O   INVOICE-FILE.
010100     OPEN I-O   CONTROL-FILE.
010200
010300     READ OVERDUE-PARM-FILE
010400        AT END
010500           DISPLAY "NO OVERDUE PARAMETER RECORD - RUN ABANDONED"
010600           PERFORM 4000-CLOSING-PROCEDURE THRU 4000-EXIT
010700           GO TO 1000-PROGRAM-DONE.
010800
010900     MOVE "N" TO W-END-OF-FILE.
011000     MOVE LOW-VALUES TO INV-ID.
011100     START INVOICE-FILE KEY IS NOT LESS THAN INV-ID
011200        INVALID KEY
011300           MOVE "Y" TO W-END-OF-FILE.
011400
011500 2000-EXIT.
011600     EXIT.
011700* ________________________________________________________________
011800
011900 3000-MAIN-PROCESS.
012000
012100     PERFORM 3100-READ-NEXT-INVOICE THRU 3100-EXIT.
012200
012300     PERFORM 3200-PROCESS-ONE-INVOICE THRU 3200-EXIT
012400              UNTIL END-OF-FILE.
012500
012600 3000-EXIT.
012700     EXIT.
012800* ________________________________________________________________
012900
013000 3100-READ-NEXT-INVOICE.
013100
013200     READ INVOICE-FILE NEXT RECORD
013300        AT END
013400           MOVE "Y" TO W-END-OF-FILE
013500        NOT AT END
013600           ADD 1 TO PLG-RECORDS-READ.
013700
013800 3100-EXIT.
013900     EXIT.
014000* ________________________________________________________________
014100
014200 3200-PROCESS-ONE-INVOICE.
014300
014400     IF INVOICE-PENDING
014500        MOVE INV-DUE-DATE    TO GDTV-WORK-DATE
014600        MOVE OVR-GRACE-DAYS  TO GDTV-DAYS-TO-ADD
014700        PERFORM GDTV-ADD-DAYS-TO-DATE
014800        MOVE GDTV-WORK-DATE  TO W-OVERDUE-TEST-DATE
014900
015000        IF W-OVERDUE-TEST-DATE < GDTV-TODAY-DATE
015100           PERFORM 3300-ROLL-OVER-ONE-INVOICE THRU 3300-EXIT
015200           ADD 1 TO PLG-RECORDS-PROCESSED.
015300
015400     PERFORM 3100-READ-NEXT-INVOICE THRU 3100-EXIT.
015500
015600 3200-EXIT.
015700     EXIT.
015800* ________________________________________________________________
015900
016000 3300-ROLL-OVER-ONE-INVOICE.
016100
016200     IF INV-PAID > ZERO
016300        COMPUTE NEW-INVOICE-AMOUNT =
016400                (INV-AMOUNT - INV-PAID) + OVR-LATE-FEE
016500        SET INVOICE-CLOSED-PAID TO TRUE
016600     ELSE
016700        COMPUTE NEW-INVOICE-AMOUNT = INV-AMOUNT + OVR-LATE-FEE
016800        SET INVOICE-CLOSED-VOID TO TRUE.
016900
017000     MOVE GDTV-TODAY-DATE TO INV-LAST-ACTIVITY-DATE.
017100     REWRITE INVOICE-RECORD.
017200
017300     MOVE GDTV-TODAY-DATE TO GDTV-WORK-DATE.
017400     MOVE OVR-GRACE-DAYS  TO GDTV-DAYS-TO-ADD.
017500     PERFORM GDTV-ADD-DAYS-TO-DATE.
017600     MOVE GDTV-WORK-DATE  TO NEW-INVOICE-DUE-DATE.
017700
017800     PERFORM ADD-NEW-INVOICE.
017900
018000     IF DETAIL-LOG-REQUESTED
018100        DISPLAY "ROLLED OVER - NEW " INV-ID
018200                " AMT " NEW-INVOICE-AMOUNT.
018300
018400 3300-EXIT.
018500     EXIT.
018600* ________________________________________________________________
018700
018800 4000-CLOSING-PROCEDURE.
018900
019000     CLOSE OVERDUE-PARM-FILE.
019100     CLOSE INVOICE-FILE.
019200     CLOSE CONTROL-FILE.
019300
019400     PERFORM GDTV-DISPLAY-PROGRAM-END.
019500
019600 4000-EXIT.
019700     EXIT.
019800* ________________________________________________________________
019900
020000     COPY "PLGENERAL.CBL".
020100     COPY "PLDATE.CBL".
020200     COPY "ADD-NEW-INVOICE.CBL".
