000100* PL-LOOK-FOR-INVOICE-RECORD.CBL
000200* ---------------------------------------------------------------
000300* Shared paragraph: random READ of INVOICE-FILE by INV-ID, with
000400* a found switch the caller already declared
000500* (W-FOUND-INVOICE-RECORD). Adapted from the old voucher
000600* system's PL-LOOK-FOR-VENDOR-RECORD.CBL.
000700* ---------------------------------------------------------------
000800* USAGE
000900*   MOVE an-invoice-id TO INV-ID.
001000*   MOVE "Y" TO W-FOUND-INVOICE-RECORD.
001100*   PERFORM PL-LOOK-FOR-INVOICE-RECORD.
001200* RETURNS
001300*   FOUND-INVOICE-RECORD true/false, and on true the rest of
001400*   INVOICE-RECORD filled in.
001500* ---------------------------------------------------------------
001600* 1995-11-02 DS  INV-0001  First cut.                             INV-0001
001700* ---------------------------------------------------------------
001800
001900 PL-LOOK-FOR-INVOICE-RECORD.
002000
002100     READ INVOICE-FILE RECORD
002200        INVALID KEY
002300           MOVE "N" TO W-FOUND-INVOICE-RECORD
002400        NOT INVALID KEY
002500           MOVE "Y" TO W-FOUND-INVOICE-RECORD.
002600* ________________________________________________________________
