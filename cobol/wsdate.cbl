000100* wsdate.cbl
000200* ---------------------------------------------------------------
000300*    WORKING-STORAGE to be used by PLDATE.CBL
000400* ---------------------------------------------------------------
000500*    This used to hold the GDTV- fields for the interactive
000600*    "ask the operator for a valid date" routine from the old
000700*    voucher system (GDTV-DATE-HEADING, GDTV-FIRST/LAST-YEAR,
000800*    the month-name table). The invoice batch run never prompts an
000900*    operator for a date - it only ever needs today's date and
001000*    "date plus N days" - so those fields are gone and the GDTV-
001100*    prefix now carries the date-arithmetic fields PLDATE.CBL uses
001200*    against.
001300* ---------------------------------------------------------------
001400* 1995-11-02 DS  INV-0001  First cut, trimmed down from the old   INV-0001
001500*                          wsdate.cbl - kept the CCYY/MM/DD
001600*                          REDEFINES shape, dropped the prompt
001700*                          fields.
001800* 1998-09-30 MK  INV-0014  Y2K - added the two-digit-year         INV-0014
001900*                          windowing fields for GDTV-GET-TODAY;
002000*                          ACCEPT FROM DATE only gives YYMMDD.
002100* ---------------------------------------------------------------
002200
002300     01  GDTV-WORK-DATE                PIC 9(8).
002400     01  FILLER REDEFINES GDTV-WORK-DATE.
002500         05  GDTV-WORK-CCYY            PIC 9999.
002600         05  GDTV-WORK-MM              PIC 99.
002700             88  GDTV-WORK-MONTH-VALID VALUE 1 THROUGH 12.
002800         05  GDTV-WORK-DD              PIC 99.
002900
003000     01  GDTV-TODAY-DATE                PIC 9(8).
003100
003200     01  GDTV-TODAY-YYMMDD              PIC 9(6).
003300     01  FILLER REDEFINES GDTV-TODAY-YYMMDD.
003400         05  GDTV-TODAY-YY              PIC 99.
003500         05  GDTV-TODAY-MM              PIC 99.
003600         05  GDTV-TODAY-DD              PIC 99.
003700
003800     01  GDTV-DAYS-IN-MONTH-VALUES.
003900         05  FILLER                    PIC 9(2) VALUE 31.
004000         05  FILLER                    PIC 9(2) VALUE 28.
004100         05  FILLER                    PIC 9(2) VALUE 31.
004200         05  FILLER                    PIC 9(2) VALUE 30.
004300         05  FILLER                    PIC 9(2) VALUE 31.
004400         05  FILLER                    PIC 9(2) VALUE 30.
004500         05  FILLER                    PIC 9(2) VALUE 31.
004600         05  FILLER                    PIC 9(2) VALUE 31.
004700         05  FILLER                    PIC 9(2) VALUE 30.
004800         05  FILLER                    PIC 9(2) VALUE 31.
004900         05  FILLER                    PIC 9(2) VALUE 30.
005000         05  FILLER                    PIC 9(2) VALUE 31.
005100     01  GDTV-DAYS-IN-MONTH-TAB
005200                     REDEFINES GDTV-DAYS-IN-MONTH-VALUES.
005300         05  GDTV-DAYS-IN-MONTH OCCURS 12 TIMES       PIC 9(2).
005400
005500     01  W-GDTV-LEAP-YR-SWITCH       PIC X.
005600         88  GDTV-IS-LEAP-YEAR         VALUE "Y".
005700
005800     77  GDTV-LYR-QUOTIENT       PIC 9(4) COMP.
005900     77  GDTV-LYR-REMAINDER      PIC 9(3) COMP.
006000     77  GDTV-DAYS-IN-CURRENT-MONTH    PIC 9(2) COMP.
006100
006200* ---- Caller sets this before PERFORM GDTV-ADD-DAYS-TO-DATE --
006300     77  GDTV-DAYS-TO-ADD              PIC 9(4) COMP.
