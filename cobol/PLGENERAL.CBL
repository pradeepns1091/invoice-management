000100* PLGENERAL.CBL
000200* ---------------------------------------------------------------
000300* Shared console-log paragraphs used by all the batch invoice
000400* programs - the batch-run equivalent of the old CRT CLEAR-SCREEN/
000500* JUMP-LINE pair from the interactive voucher system. A run's
000600* operator log gets a start banner, an end banner and a count;
000700* nothing here touches a file or a business rule.
000800* ---------------------------------------------------------------
000900* 1995-11-02 DS  INV-0001  First cut - lifted the banner idea     INV-0001
001000*                          from the old menu CLEAR-SCREEN/heading.
001100* 1998-09-30 MK  INV-0014  Y2K - run banner now shows the windowedINV-0014
001200*                          CCYYMMDD run date instead of YYMMDD.
001300* ---------------------------------------------------------------
001400
001500 GDTV-DISPLAY-PROGRAM-START.
001600
001700     DISPLAY " ".
001800     DISPLAY "==================================================".
001900
002000     DISPLAY PLG-PROGRAM-NAME " - RUN STARTED - " GDTV-TODAY-DATE.
002100     DISPLAY "==================================================".
002200
002300* ________________________________________________________________
002400
002500 GDTV-DISPLAY-PROGRAM-END.
002600
002700     DISPLAY "--------------------------------------------------".
002800     DISPLAY PLG-PROGRAM-NAME " - RUN ENDED   - " GDTV-TODAY-DATE.
002900     DISPLAY "RECORDS READ......: " PLG-RECORDS-READ.
003000     DISPLAY "RECORDS PROCESSED.: " PLG-RECORDS-PROCESSED.
003100     DISPLAY "RECORDS REJECTED..: " PLG-RECORDS-REJECTED.
003200     DISPLAY "==================================================".
003300
003400* ________________________________________________________________
