000100* FDOVRDUE.CBL
000200* ---------------------------------------------------------------
000300* OVERDUE-REQUEST - the sweep-wide parameters for one Process
000400* Overdue run: a flat late fee and the grace-period days added to
000500* due date before an invoice counts as overdue.
000600* ---------------------------------------------------------------
000700* 1995-11-02 DS  INV-0001  First cut.                             INV-0001
000800* ---------------------------------------------------------------
000900
001000     FD  OVERDUE-PARM-FILE
001100         LABEL RECORDS ARE STANDARD.
001200
001300     01  OVERDUE-REQUEST.
001400         05  OVR-LATE-FEE              PIC S9(9)V99.
001500         05  OVR-GRACE-DAYS            PIC 9(4).
001600         05  FILLER                    PIC X(14).
