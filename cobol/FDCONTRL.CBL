000100* FDCONTRL.CBL
000200* ---------------------------------------------------------------
000300* CONTROL-RECORD - a single record keyed by CONTROL-KEY = 1,
000400* holding the last invoice number issued. ADD-NEW-INVOICE.CBL
000500* reads it, adds 1, rewrites it and formats INV-ID from it.
000600* ---------------------------------------------------------------
000700* 1995-11-02 DS  INV-0001  First cut.                             INV-0001
000800* ---------------------------------------------------------------
000900
001000     FD  CONTROL-FILE
001100         LABEL RECORDS ARE STANDARD.
001200
001300     01  CONTROL-RECORD.
001400         05  CONTROL-KEY               PIC 9(01).
001500         05  CONTROL-LAST-INVOICE      PIC 9(09).
001600         05  FILLER                    PIC X(20).
