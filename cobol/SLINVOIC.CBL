000100* SLINVOIC.CBL
000200* ---------------------------------------------------------------
000300* SELECT for the INVOICE-FILE (the invoice master), keyed by
000400* INV-ID so Create, Payment and Overdue can all get straight to
000500* one invoice without a pass over the whole master.
000600* ---------------------------------------------------------------
000700* 1995-11-02 DS  INV-0001  First cut - carried over the keying    INV-0001
000800*                          pattern from the old voucher/CONTROL
000900*                          file pairing.
001000* ---------------------------------------------------------------
001100
001200     SELECT INVOICE-FILE
001300            ASSIGN TO "INVMAST"
001400            ORGANIZATION IS INDEXED
001500            ACCESS MODE IS DYNAMIC
001600            RECORD KEY IS INV-ID.
